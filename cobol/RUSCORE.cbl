000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  RUSCORE.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/01/99.                                                  
000700 DATE-COMPILED. 01/01/99.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000*REMARKS.                                                                 
001100*                                                                         
001200*    CALLED BY RUROLE ONCE PER USEFUL-ROLE TABLE ROW AFTER ALL            
001300*    GENOME FEATURE RECORDS HAVE BEEN COUNTED.  RU-SCORE-FUNCTION         
001400*    SELECTS THE CALCULATION, THE SAME CALLING STYLE CLCLBCST             
001500*    USES FOR ITS LAB/EQUIPMENT SWITCH --                                 
001600*                                                                         
001700*      "M" MIN-CUTOFF  -- DERIVE THE MINIMUM-GOOD CUTOFF FROM THE         
001800*                        THRESHOLD AND THE GENOME COUNT (ONE-TIME,        
001900*                        NOT PER ROW)                                     
002000*      "Q" QUALITY     -- GOOD/(GOOD+BAD) QUALITY FRACTION FOR THE        
002100*                        BEST-TO-WORST SORT                               
002200*      "S" ROLE-SCORE  -- GOOD/GENOMES-PROCESSED SCORE FIGURE             
002300*                                                                         
002400*CHANGE LOG                                                               
002500*  010199  JS   RQ4401   ORIGINAL PROGRAM                         RU0200  
002600*  031402  TGD  RQ4478   QUALITY FRACTION NOW CARRIES 4 DECIMALS  RU0201  
002700*                       TO MATCH THE TIE-BREAK RULE IN RUROLE 650 RU0202  
002800*  021599  MM   RQ4510   Y2K REVIEW -- NO DATE FIELDS HELD HERE,  RU0203  
002900*                       CLEARED, NO CHANGE REQUIRED               RU0204  
003000*  082207  AK   RQ4519   GUARD DIVIDE-BY-ZERO WHEN GOOD AND BAD   RU0205  
003100*                       ARE BOTH ZERO                             RU0206  
003200*  041513  AK   RQ4602   REVIEWED AFTER RUROLE DEFAULT THRESHOLD  RU0207  
003300*                       CHANGE FROM .75 TO .90 -- NO CODE CHANGE  RU0208  
003400*                       HERE, VALUE ARRIVES VIA LINKAGE EACH CALL RU0209  
003500*  091513  AK   RQ4608   ADDED RU-SCORE-CUTOFF-ALPHA REDEFINES    RU0210  
003600*                       FOR THE OPERATIONS TRACE IN RUROLE 610    RU0211  
003700*  112015  AK   RQ4688   WS-D-VALUE AND WS-D-INTEGER MOVED TO     RU0212  
003800*                       77-LEVEL STANDALONE ITEMS PER SHOP        RU0213  
003900*                       STANDARD FOR ONE-OFF WORK FIELDS          RU0214  
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900                                                                          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300 WORKING-STORAGE SECTION.                                                 
005400 77  WS-D-VALUE                PIC S9(7)V9999 COMP-3.                     
005500 77  WS-D-INTEGER              PIC S9(7) COMP-3.                          
005600                                                                          
005700 LINKAGE SECTION.                                                         
005800 01  RU-SCORE-REC.                                                        
005900     05  RU-SCORE-FUNCTION     PIC X(01).                                 
006000         88  RU-CALC-CUTOFF    VALUE "M".                                 
006100         88  RU-CALC-QUALITY   VALUE "Q".                                 
006200         88  RU-CALC-ROLE-SCORE VALUE "S".                                
006300     05  RU-SCORE-THRESHOLD    PIC 9V9999.                                
006400     05  RU-SCORE-GENOME-CNT   PIC 9(7).                                  
006500     05  RU-SCORE-GOOD         PIC 9(7).                                  
006600*    ALPHA VIEW RUROLE MOVES STRAIGHT INTO A SYSOUT OR REPORT LINE        
006700*    WHEN IT TRACES A ROLE'S CALCULATION -- SAME WIDTH, NO CONVERT        
006800     05  RU-SCORE-GOOD-ALPHA REDEFINES RU-SCORE-GOOD PIC X(07).           
006900     05  RU-SCORE-BAD          PIC 9(7).                                  
007000     05  RU-SCORE-BAD-ALPHA REDEFINES RU-SCORE-BAD PIC X(07).             
007100     05  RU-SCORE-MIN-CUTOFF   PIC S9(7).                                 
007200     05  RU-SCORE-CUTOFF-ALPHA REDEFINES RU-SCORE-MIN-CUTOFF              
007300             PIC X(07).                                                   
007400     05  RU-SCORE-QUALITY      PIC 9V9999.                                
007500     05  RU-SCORE-VALUE        PIC 9V9999.                                
007600                                                                          
007700 01  RETURN-CD                PIC 9(4) COMP.                              
007800                                                                          
007900 PROCEDURE DIVISION USING RU-SCORE-REC, RETURN-CD.                        
008000 000-MAINLINE.                                                            
008100     IF RU-CALC-CUTOFF                                                    
008200         PERFORM 100-CALC-MIN-CUTOFF THRU 100-EXIT                        
008300     ELSE IF RU-CALC-QUALITY                                              
008400         PERFORM 200-CALC-QUALITY THRU 200-EXIT                           
008500     ELSE IF RU-CALC-ROLE-SCORE                                           
008600         PERFORM 300-CALC-ROLE-SCORE THRU 300-EXIT.                       
008700     MOVE ZERO TO RETURN-CD.                                              
008800     GOBACK.                                                              
008900                                                                          
009000*RULE R4 -- D = THRESHOLD TIMES GENOME COUNT, EXACT DECIMAL, NO           
009100*ROUNDING.  WS-D-INTEGER RECEIVES THE TRUNCATED (FLOORED) WHOLE           
009200*PART BY THE NORMAL COBOL ARITHMETIC RULE OF DROPPING DIGITS A            
009300*RECEIVING FIELD HAS NO ROOM FOR.  WHEN WS-D-VALUE CARRIES NO             
009400*FRACTION, D IS A WHOLE NUMBER AND THE CUTOFF IS ONE LESS.                
009500 100-CALC-MIN-CUTOFF.                                                     
009600     COMPUTE WS-D-VALUE =                                                 
009700         RU-SCORE-THRESHOLD * RU-SCORE-GENOME-CNT.                        
009800     COMPUTE WS-D-INTEGER = WS-D-VALUE.                                   
009900     IF WS-D-VALUE = WS-D-INTEGER                                         
010000         COMPUTE RU-SCORE-MIN-CUTOFF = WS-D-INTEGER - 1                   
010100     ELSE                                                                 
010200         MOVE WS-D-INTEGER TO RU-SCORE-MIN-CUTOFF.                        
010300 100-EXIT.                                                                
010400     EXIT.                                                                
010500                                                                          
010600*RULE R5 -- QUALITY FRACTION GOOD/(GOOD+BAD), 4 DECIMAL PLACES.           
010700*GOOD=BAD=ZERO YIELDS A QUALITY OF ZERO RATHER THAN A DIVIDE              
010800*ABEND.                                                                   
010900 200-CALC-QUALITY.                                                        
011000     IF RU-SCORE-GOOD = ZERO AND RU-SCORE-BAD = ZERO                      
011100         MOVE ZERO TO RU-SCORE-QUALITY                                    
011200     ELSE                                                                 
011300         COMPUTE RU-SCORE-QUALITY ROUNDED =                               
011400             RU-SCORE-GOOD / (RU-SCORE-GOOD + RU-SCORE-BAD).              
011500 200-EXIT.                                                                
011600     EXIT.                                                                
011700                                                                          
011800*RULE R6 -- SCORE = GOOD COUNT OVER GENOMES PROCESSED, AT LEAST           
011900*3 DECIMAL PLACES.  A ZERO GENOME COUNT IS NOT EXPECTED TO REACH          
012000*THIS PARAGRAPH BUT IS GUARDED ANYWAY.                                    
012100 300-CALC-ROLE-SCORE.                                                     
012200     IF RU-SCORE-GENOME-CNT = ZERO                                        
012300         MOVE ZERO TO RU-SCORE-VALUE                                      
012400     ELSE                                                                 
012500         COMPUTE RU-SCORE-VALUE ROUNDED =                                 
012600             RU-SCORE-GOOD / RU-SCORE-GENOME-CNT.                         
012700 300-EXIT.                                                                
012800     EXIT.                                                                
