000100******************************************************************        
000200*RURPT  --  UNIVERSAL-ROLE REPORT LINE COPYBOOK                           
000300*                                                                         
000400*COLUMNAR FINAL-SUMMARY REPORT, 133 BYTES/LINE.  NO CONTROL               
000500*BREAKS OR TOTALS WITHIN THE REPORT -- ONE HEADER LINE FOLLOWED           
000600*BY ONE DETAIL LINE PER QUALIFYING (UNIVERSAL) ROLE, IN RULE-R5           
000700*BEST-TO-WORST ORDER.                                                     
000800*                                                                         
000900*  010699  JS   RQ4401   ORIGINAL COPYBOOK FOR RUROLE                     
001000******************************************************************        
001100                                                                          
001200 01  RU-REPORT-HDR-LINE.                                                  
001300     05  FILLER                  PIC X(16) VALUE "ROLE ID".               
001400     05  FILLER                  PIC X(02) VALUE SPACES.                  
001500     05  FILLER                  PIC X(60) VALUE "DESCRIPTION".           
001600     05  FILLER                  PIC X(02) VALUE SPACES.                  
001700     05  FILLER                  PIC X(07) VALUE "GOOD".                  
001800     05  FILLER                  PIC X(02) VALUE SPACES.                  
001900     05  FILLER                  PIC X(07) VALUE "BAD".                   
002000     05  FILLER                  PIC X(37) VALUE SPACES.                  
002100                                                                          
002200 01  RU-REPORT-DTL-LINE.                                                  
002300     05  RP-ROLE-ID-O            PIC X(16).                               
002400     05  FILLER                  PIC X(02) VALUE SPACES.                  
002500     05  RP-ROLE-NAME-O          PIC X(60).                               
002600     05  FILLER                  PIC X(02) VALUE SPACES.                  
002700     05  RP-GOOD-O               PIC ZZZZZZ9.                             
002800     05  FILLER                  PIC X(02) VALUE SPACES.                  
002900     05  RP-BAD-O                PIC ZZZZZZ9.                             
003000     05  FILLER                  PIC X(37) VALUE SPACES.                  
