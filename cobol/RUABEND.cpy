000100******************************************************************        
000200*RUABEND  --  ABEND SYSOUT DUMP RECORD                                    
000300*                                                                         
000400*WRITTEN TO SYSOUT IMMEDIATELY AHEAD OF THE FORCED 0C7 IN THE             
000500*1000-ABEND-RTN PARAGRAPH OF EVERY RU-PREFIXED PROGRAM.  SAME             
000600*SHOP HABIT AS THE OLD PATIENT-SYSTEM ABENDREC -- CARRY THE               
000700*OFFENDING PARAGRAPH NAME AND AN EXPECTED/ACTUAL PAIR SO THE              
000800*OPERATOR CAN READ THE SYSOUT WITHOUT A DUMP.                             
000900*                                                                         
001000*  010699  JS   RQ4401   ORIGINAL COPYBOOK FOR RUROLE                     
001100******************************************************************        
001200                                                                          
001300 01  ABEND-REC.                                                           
001400     05  FILLER                  PIC X(01) VALUE SPACES.                  
001500     05  ABEND-LIT               PIC X(10) VALUE "*** ABEND ".            
001600     05  PARA-NAME                PIC X(24).                              
001700     05  FILLER                  PIC X(02) VALUE SPACES.                  
001800     05  ABEND-REASON            PIC X(40).                               
001900     05  FILLER                  PIC X(02) VALUE SPACES.                  
002000     05  EXPECTED-LIT            PIC X(10) VALUE "EXPECTED= ".            
002100     05  EXPECTED-VAL            PIC 9(9).                                
002200     05  FILLER                  PIC X(02) VALUE SPACES.                  
002300     05  ACTUAL-LIT              PIC X(08) VALUE "ACTUAL= ".              
002400     05  ACTUAL-VAL              PIC 9(9).                                
002500     05  FILLER                  PIC X(20) VALUE SPACES.                  
002600                                                                          
002700 01  ZERO-VAL                PIC 9(01) VALUE ZERO.                        
002800 01  ONE-VAL                 PIC 9(01) VALUE 1.                           
