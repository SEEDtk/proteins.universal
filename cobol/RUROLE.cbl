000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  RUROLE.                                                     
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 01/06/99.                                                  
000600 DATE-COMPILED. 01/06/99.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM READS A SORTED FILE OF GENOME PROTEIN             
001300*          FEATURES AND COUNTS, FOR EACH ROLE IN THE USEFUL-ROLE          
001400*          TABLE, HOW MANY GENOMES CARRY IT EXACTLY ONCE (GOOD)           
001500*          VERSUS MORE THAN ONCE (BAD).                                   
001600*                                                                         
001700*          ONCE EVERY GENOME HAS BEEN COUNTED, THE PROGRAM PICKS          
001800*          THE "UNIVERSAL" ROLES -- THOSE GOOD OFTEN ENOUGH TO            
001900*          CLEAR THE RUN'S THRESHOLD -- RANKS THEM BEST TO WORST          
002000*          AND PRINTS THE SUMMARY REPORT.                                 
002100*                                                                         
002200*          RUSPLIT IS CALLED TO PULL THE INDIVIDUAL ROLES OUT OF          
002300*          A FEATURE'S FUNCTION TEXT.  RUSCORE IS CALLED ONCE             
002400*          ALL GENOMES ARE COUNTED TO APPLY THE THRESHOLD AND             
002500*          SCORE EACH ROLE.                                               
002600*                                                                         
002700******************************************************************        
002800*                                                                         
002900*               INPUT FILE   (USEFUL ROLES)  -  DDS0001.RUROLES           
003000*                                                                         
003100*               INPUT FILE   (GENOME FEATURES) - DDS0001.RUFEATR          
003200*                 SORTED ON FT-GENOME-ID AHEAD OF THIS STEP               
003300*                                                                         
003400*               OUTPUT FILE  (SUMMARY REPORT)  -  DDS0001.RURPT           
003500*                                                                         
003600*               DUMP FILE                      -  SYSOUT                  
003700*                                                                         
003800*CHANGE LOG                                                               
003900*  010699  JS   RQ4401   ORIGINAL PROGRAM                         RU0001  
004000*  021199  JS   RQ4401   ADDED 360-NORMALIZE-TEXT SO THE ROLE     RU0002  
004100*                       TABLE LOAD AND THE FEATURE-TEXT MATCH     RU0003  
004200*                       SHARE ONE NORMALIZATION ROUTINE           RU0004  
004300*  031402  TGD  RQ4478   ADDED 650/660/665/670 EXCHANGE SORT FOR  RU0005  
004400*                       THE BEST-TO-WORST REPORT ORDER            RU0006  
004500*  021599  MM   RQ4510   Y2K -- WS-DATE-YY REVIEWED, HOLDS A      RU0007  
004600*                       2-DIGIT YEAR FOR DISPLAY ONLY, NOT USED   RU0008  
004700*                       IN ANY COMPARISON -- NO CHANGE REQUIRED   RU0009  
004800*  082207  AK   RQ4519   WIDENED RU-PARM-THRESHOLD TO 4 DECIMALS  RU0010  
004900*                       PER THE UPDATED SELECTION RULE            RU0011  
005000*  041513  AK   RQ4602   DEFAULT THRESHOLD CHANGED FROM .75 TO    RU0012  
005100*                       .90 PER REQUEST FROM THE CURATION DESK    RU0013  
005200*  112015  AK   RQ4688   WS-DATE AND THE SWITCHES MOVED BACK TO   RU0014  
005300*                       77-LEVEL STANDALONE ITEMS TO MATCH SHOP   RU0015  
005400*                       STANDARD -- DATE BREAKOUT NOW DONE BY     RU0016  
005500*                       REFERENCE MODIFICATION, NOT REDEFINES     RU0017  
005600******************************************************************        
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER. IBM-390.                                                
006100 OBJECT-COMPUTER. IBM-390.                                                
006200 SPECIAL-NAMES.                                                           
006300     C01 IS NEXT-PAGE.                                                    
006400                                                                          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT SYSOUT                                                        
006800     ASSIGN TO UT-S-SYSOUT                                                
006900         ORGANIZATION IS SEQUENTIAL.                                      
007000                                                                          
007100*    USEFUL-ROLE TABLE, ONE ROLE PER RECORD -- SEE RUROLTB                
007200     SELECT ROLES-FILE                                                    
007300     ASSIGN TO UT-S-ROLES                                                 
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         ACCESS MODE IS SEQUENTIAL                                        
007600         FILE STATUS IS OFCODE.                                           
007700                                                                          
007800*    GENOME FEATURES, SORTED BY FT-GENOME-ID -- SEE RUFEATR               
007900     SELECT FEATURES-FILE                                                 
008000     ASSIGN TO UT-S-FEATURS                                               
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         ACCESS MODE IS SEQUENTIAL                                        
008300         FILE STATUS IS OFCODE.                                           
008400                                                                          
008500*    FINAL UNIVERSAL-ROLE SUMMARY REPORT -- SEE RURPT                     
008600     SELECT REPORT-FILE                                                   
008700     ASSIGN TO UT-S-RPTOUT                                                
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         ACCESS MODE IS SEQUENTIAL                                        
009000         FILE STATUS IS OFCODE.                                           
009100                                                                          
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400 FD  SYSOUT                                                               
009500     RECORDING MODE IS F                                                  
009600     LABEL RECORDS ARE STANDARD                                           
009700     RECORD CONTAINS 137 CHARACTERS                                       
009800     BLOCK CONTAINS 0 RECORDS                                             
009900     DATA RECORD IS SYSOUT-REC.                                           
010000 01  SYSOUT-REC                    PIC X(137).                            
010100                                                                          
010200*FD BUFFER ONLY -- THE TYPED LAYOUT (RT-ROLE-ID/RT-ROLE-NAME)             
010300*IS COPIED INTO WORKING-STORAGE BELOW AND LOADED BY 050.                  
010400 FD  ROLES-FILE                                                           
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 76 CHARACTERS                                        
010800     BLOCK CONTAINS 0 RECORDS                                             
010900     DATA RECORD IS FD-ROLE-REC.                                          
011000 01  FD-ROLE-REC                   PIC X(76).                             
011100                                                                          
011200*FD BUFFER ONLY -- SEE RUFEATR IN WORKING-STORAGE FOR THE                 
011300*TYPED FT-GENOME-ID/FT-FEATURE-ID/FT-FUNCTION LAYOUT.                     
011400 FD  FEATURES-FILE                                                        
011500     RECORDING MODE IS F                                                  
011600     LABEL RECORDS ARE STANDARD                                           
011700     RECORD CONTAINS 160 CHARACTERS                                       
011800     BLOCK CONTAINS 0 RECORDS                                             
011900     DATA RECORD IS FD-FEATURE-REC.                                       
012000 01  FD-FEATURE-REC                PIC X(160).                            
012100                                                                          
012200 FD  REPORT-FILE                                                          
012300     RECORDING MODE IS F                                                  
012400     LABEL RECORDS ARE STANDARD                                           
012500     RECORD CONTAINS 133 CHARACTERS                                       
012600     BLOCK CONTAINS 0 RECORDS                                             
012700     DATA RECORD IS FD-REPORT-REC.                                        
012800 01  FD-REPORT-REC                 PIC X(133).                            
012900                                                                          
013000 WORKING-STORAGE SECTION.                                                 
013100                                                                          
013200 01  FILE-STATUS-CODES.                                                   
013300     05  OFCODE                  PIC X(2).                                
013400         88  CODE-WRITE          VALUE SPACES.                            
013500                                                                          
013600*USEFUL-ROLE TABLE AND THE GOOD/BAD/PROFILE ACCUMULATORS                  
013700 COPY RUROLTB.                                                            
013800                                                                          
013900*ONE GENOME FEATURE RECORD                                                
014000 COPY RUFEATR.                                                            
014100                                                                          
014200*REPORT HEADER AND DETAIL LINES                                           
014300 COPY RURPT.                                                              
014400                                                                          
014500*SYSOUT ABEND-TRACE RECORD AND THE FORCED-ABEND CONSTANTS                 
014600 COPY RUABEND.                                                            
014700                                                                          
014800*SYSIN PARM CARD -- 80-BYTE CARD IMAGE, ONLY THE FIRST 5 BYTES            
014900*USED.  REST IS FILLER RESERVED FOR FUTURE OVERRIDE FIELDS.               
015000 01  RU-PARM-REC.                                                         
015100     05  RU-PARM-THRESHOLD       PIC 9V9999.                              
015200     05  FILLER                  PIC X(75).                               
015300                                                                          
015400*ALPHA VIEW OF THE PARAMETER CARD FOR THE 000-HOUSEKEEPING                
015500*TRACE DISPLAY -- SAME WIDTH AS RU-PARM-THRESHOLD.                        
015600 01  RU-PARM-REC-ALT REDEFINES RU-PARM-REC.                               
015700     05  FILLER                  PIC X(05).                               
015800                                                                          
015900 01  RU-HOLD-GENOME-ID           PIC X(16).                               
016000                                                                          
016100*LOCAL COPIES OF THE TWO SUBPROGRAM LINKAGE AREAS, LAID OUT               
016200*FIELD-FOR-FIELD WITH RUSPLIT/RUSCORE'S OWN LINKAGE SECTIONS.             
016300 01  RU-SPLIT-REC.                                                        
016400     05  RU-SPLIT-FUNCTION        PIC X(01).                              
016500         88  RU-STRIP-COMMENT     VALUE "C".                              
016600         88  RU-NEXT-ROLE         VALUE "R".                              
016700     05  RU-SPLIT-TEXT            PIC X(120).                             
016800     05  RU-SPLIT-ROLE            PIC X(120).                             
016900     05  RU-SPLIT-REMAINDER       PIC X(120).                             
017000     05  RU-SPLIT-MORE-SW         PIC X(01).                              
017100         88  RU-SPLIT-MORE-ROLES  VALUE "Y".                              
017200         88  RU-SPLIT-NO-MORE     VALUE "N".                              
017300                                                                          
017400 01  RU-SCORE-REC.                                                        
017500     05  RU-SCORE-FUNCTION        PIC X(01).                              
017600         88  RU-CALC-CUTOFF       VALUE "M".                              
017700         88  RU-CALC-QUALITY      VALUE "Q".                              
017800         88  RU-CALC-ROLE-SCORE   VALUE "S".                              
017900     05  RU-SCORE-THRESHOLD       PIC 9V9999.                             
018000     05  RU-SCORE-GENOME-CNT      PIC 9(7).                               
018100     05  RU-SCORE-GOOD            PIC 9(7).                               
018200     05  RU-SCORE-BAD             PIC 9(7).                               
018300     05  RU-SCORE-MIN-CUTOFF      PIC S9(7).                              
018400*    ALPHA VIEW FOR THE MINIMUM-CUTOFF TRACE DISPLAY IN 600 --            
018500*    SAME WIDTH, ZONED LIKE THE FIELD IT REDEFINES.                       
018600     05  RU-SCORE-CUTOFF-ALPHA REDEFINES RU-SCORE-MIN-CUTOFF              
018700             PIC X(07).                                                   
018800     05  RU-SCORE-QUALITY         PIC 9V9999.                             
018900     05  RU-SCORE-VALUE           PIC 9V9999.                             
019000 01  RUSCORE-RETURN-CD           PIC 9(4) COMP.                           
019100                                                                          
019200*NORMALIZATION WORK AREA SHARED BY 055 (LOADING THE ROLE                  
019300*TABLE) AND 330 (MATCHING AN EXTRACTED ROLE) -- RULE R2.                  
019400 01  WS-NORM-WORK.                                                        
019500     05  WS-NORM-IN               PIC X(60).                              
019600     05  WS-NORM-OUT              PIC X(60).                              
019700     05  WS-NORM-PTR              PIC 9(02) COMP.                         
019800     05  WS-NORM-WORD-CNT         PIC 9(02) COMP.                         
019900     05  WS-NORM-SUB              PIC 9(02) COMP.                         
020000     05  WS-NORM-WORD-TABLE.                                              
020100         10  WS-NORM-WORD OCCURS 10 TIMES PIC X(20).                      
020200                                                                          
020300 01  WS-SWAP-ROW.                                                         
020400     05  WS-SWAP-ROLE-ID          PIC X(16).                              
020500     05  WS-SWAP-ROLE-NAME        PIC X(60).                              
020600     05  WS-SWAP-NORM-NAME        PIC X(60).                              
020700     05  WS-SWAP-GOOD             PIC 9(7) COMP-3.                        
020800     05  WS-SWAP-BAD              PIC 9(7) COMP-3.                        
020900     05  WS-SWAP-PROFILE          PIC 9(5) COMP-3.                        
021000     05  WS-SWAP-SCORE            PIC 9V9999.                             
021100     05  WS-SWAP-QUALITY          PIC 9V9999.                             
021200     05  WS-SWAP-QUALIFIES-SW     PIC X(01).                              
021300     05  FILLER                   PIC X(08).                              
021400                                                                          
021500*DISPLAY-TRACE VIEW OF ONE ROLE'S GOOD/BAD PAIR -- RETAINED               
021600*FROM THE ORIGINAL DEBUGGING SWEEP, LEFT IN FOR OPERATIONS.               
021700 01  WS-TRACE-COUNTERS.                                                   
021800     05  WS-TRACE-GOOD            PIC 9(7).                               
021900     05  WS-TRACE-BAD             PIC 9(7).                               
022000 01  WS-TRACE-COUNTERS-ALPHA REDEFINES WS-TRACE-COUNTERS.                 
022100     05  FILLER                   PIC X(14).                              
022200                                                                          
022300 77  WS-DATE                      PIC 9(6).                               
022400*YY/MM/DD BROKEN OUT OF WS-DATE BY REFERENCE MODIFICATION FOR             
022500*THE BANNER DISPLAY IN 000-HOUSEKEEPING.                                  
022600 77  WS-DATE-YY                   PIC 9(02).                              
022700 77  WS-DATE-MM                   PIC 9(02).                              
022800 77  WS-DATE-DD                   PIC 9(02).                              
022900                                                                          
023000 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
023100     05  RECORDS-READ             PIC 9(7) COMP.                          
023200     05  ROLES-LOADED             PIC 9(3) COMP.                          
023300     05  RU-WS-I                  PIC 9(3) COMP.                          
023400     05  RU-WS-J                  PIC 9(3) COMP.                          
023500     05  WS-MIN-CUTOFF            PIC S9(7) COMP-3.                       
023600                                                                          
023700 77  MORE-DATA-SW                 PIC X(01) VALUE "Y".                    
023800     88  NO-MORE-DATA         VALUE "N".                                  
023900 77  MORE-ROLES-SW                PIC X(01) VALUE "Y".                    
024000     88  NO-MORE-ROLES        VALUE "N".                                  
024100 77  RU-MATCH-FOUND-SW            PIC X(01) VALUE "N".                    
024200     88  RU-ROLE-MATCHED      VALUE "Y".                                  
024300     88  RU-ROLE-NOT-MATCHED  VALUE "N".                                  
024400                                                                          
024500 PROCEDURE DIVISION.                                                      
024600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
024700     PERFORM 100-MAINLINE THRU 100-EXIT                                   
024800         UNTIL NO-MORE-DATA.                                              
024900     PERFORM 350-GENOME-BREAK THRU 350-EXIT.                              
025000     PERFORM 600-SCORE-ROLES THRU 600-EXIT.                               
025100     PERFORM 650-SORT-ROLES THRU 650-EXIT.                                
025200     PERFORM 700-WRITE-HEADER THRU 700-EXIT.                              
025300     PERFORM 720-WRITE-DETAIL THRU 720-EXIT                               
025400         VARYING RU-ROLE-IDX FROM 1 BY 1                                  
025500         UNTIL RU-ROLE-IDX > RU-ROLE-TABLE-COUNT.                         
025600     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
025700     MOVE +0 TO RETURN-CODE.                                              
025800     GOBACK.                                                              
025900                                                                          
026000 000-HOUSEKEEPING.                                                        
026100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
026200     DISPLAY "******** BEGIN JOB RUROLE ********".                        
026300     ACCEPT WS-DATE FROM DATE.                                            
026400     MOVE WS-DATE (1:2) TO WS-DATE-YY.                                    
026500     MOVE WS-DATE (3:2) TO WS-DATE-MM.                                    
026600     MOVE WS-DATE (5:2) TO WS-DATE-DD.                                    
026700     DISPLAY "RUN DATE YY/MM/DD " WS-DATE-YY "/"                          
026800         WS-DATE-MM "/" WS-DATE-DD.                                       
026900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, RU-ROLE-TABLE.            
027000                                                                          
027100*    RULE R7 -- DEFAULT THRESHOLD IS .90 UNLESS A PARAMETER CARD          
027200*    OVERRIDES IT.                                                        
027300     MOVE 0.9000 TO RU-SCORE-THRESHOLD.                                   
027400     MOVE ZERO TO RU-PARM-THRESHOLD.                                      
027500     ACCEPT RU-PARM-REC FROM SYSIN.                                       
027600     DISPLAY "PARM CARD=" RU-PARM-REC-ALT.                                
027700     IF RU-PARM-THRESHOLD NOT = ZERO                                      
027800         MOVE RU-PARM-THRESHOLD TO RU-SCORE-THRESHOLD.                    
027900                                                                          
028000     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
028100     PERFORM 910-READ-ROLE THRU 910-EXIT.                                 
028200     PERFORM 050-LOAD-ROLE-TABLE THRU 050-EXIT                            
028300         VARYING RU-ROLE-IDX FROM 1 BY 1                                  
028400         UNTIL NO-MORE-ROLES.                                             
028500     MOVE RU-ROLE-TABLE-COUNT TO ROLES-LOADED.                            
028600     IF ROLES-LOADED = ZERO                                               
028700         MOVE "EMPTY ROLE TABLE" TO ABEND-REASON                          
028800         GO TO 1000-ABEND-RTN.                                            
028900                                                                          
029000     PERFORM 900-READ-FEATURE THRU 900-EXIT.                              
029100     IF NO-MORE-DATA                                                      
029200         MOVE "EMPTY FEATURES FILE" TO ABEND-REASON                       
029300         GO TO 1000-ABEND-RTN.                                            
029400     PERFORM 200-NEW-GENOME THRU 200-EXIT.                                
029500 000-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800*LOADS THE ROLES FILE INTO THE USEFUL-ROLE TABLE.  ONE RECORD             
029900*IN, ONE TABLE ROW OUT -- THE SAME SHAPE AS THE SHOP'S OLD                
030000*EQUIPMENT-TABLE LOAD, WITH A NORMALIZE CALL ADDED FOR RULE R2.           
030100 050-LOAD-ROLE-TABLE.                                                     
030200     MOVE "050-LOAD-ROLE-TABLE" TO PARA-NAME.                             
030300     MOVE FD-ROLE-REC TO RU-ROLE-TABLE-REC.                               
030400     MOVE RT-ROLE-ID TO CT-ROLE-ID (RU-ROLE-IDX).                         
030500     MOVE RT-ROLE-NAME TO CT-ROLE-NAME (RU-ROLE-IDX).                     
030600     PERFORM 055-NORMALIZE-ROLE-NAME THRU 055-EXIT.                       
030700     MOVE ZERO TO CT-GOOD (RU-ROLE-IDX) CT-BAD (RU-ROLE-IDX)              
030800         CT-PROFILE (RU-ROLE-IDX).                                        
030900     MOVE "N" TO CT-QUALIFIES-SW (RU-ROLE-IDX).                           
031000     SET RU-ROLE-TABLE-COUNT TO RU-ROLE-IDX.                              
031100     IF RU-ROLE-IDX = RU-ROLE-TABLE-MAX                                   
031200         MOVE "N" TO MORE-ROLES-SW                                        
031300         GO TO 050-EXIT.                                                  
031400     PERFORM 910-READ-ROLE THRU 910-EXIT.                                 
031500 050-EXIT.                                                                
031600     EXIT.                                                                
031700                                                                          
031800 055-NORMALIZE-ROLE-NAME.                                                 
031900     MOVE CT-ROLE-NAME (RU-ROLE-IDX) TO WS-NORM-IN.                       
032000     PERFORM 360-NORMALIZE-TEXT THRU 360-EXIT.                            
032100     MOVE WS-NORM-OUT TO CT-NORM-NAME (RU-ROLE-IDX).                      
032200 055-EXIT.                                                                
032300     EXIT.                                                                
032400                                                                          
032500 100-MAINLINE.                                                            
032600     MOVE "100-MAINLINE" TO PARA-NAME.                                    
032700     IF FT-GENOME-ID NOT = RU-HOLD-GENOME-ID                              
032800         PERFORM 350-GENOME-BREAK THRU 350-EXIT                           
032900         PERFORM 200-NEW-GENOME THRU 200-EXIT.                            
033000     PERFORM 300-PROCESS-FEATURE THRU 300-EXIT.                           
033100     ADD +1 TO RECORDS-READ.                                              
033200     PERFORM 900-READ-FEATURE THRU 900-EXIT.                              
033300 100-EXIT.                                                                
033400     EXIT.                                                                
033500                                                                          
033600*STARTS A NEW GENOME -- CLEARS EVERY ROLE'S PER-GENOME PROFILE            
033700*COUNT AND REMEMBERS THE GENOME ID FOR THE NEXT BREAK TEST.               
033800 200-NEW-GENOME.                                                          
033900     MOVE "200-NEW-GENOME" TO PARA-NAME.                                  
034000     MOVE FT-GENOME-ID TO RU-HOLD-GENOME-ID.                              
034100     PERFORM 210-CLEAR-PROFILE THRU 210-EXIT                              
034200         VARYING RU-ROLE-IDX FROM 1 BY 1                                  
034300         UNTIL RU-ROLE-IDX > RU-ROLE-TABLE-COUNT.                         
034400 200-EXIT.                                                                
034500     EXIT.                                                                
034600                                                                          
034700 210-CLEAR-PROFILE.                                                       
034800     MOVE ZERO TO CT-PROFILE (RU-ROLE-IDX).                               
034900 210-EXIT.                                                                
035000     EXIT.                                                                
035100                                                                          
035200*RULE R1 -- STRIP THE TRAILING COMMENT ONCE, THEN PEEL OFF                
035300*ONE ROLE AT A TIME AND MATCH EACH AGAINST THE ROLE TABLE.                
035400 300-PROCESS-FEATURE.                                                     
035500     MOVE "300-PROCESS-FEATURE" TO PARA-NAME.                             
035600     MOVE "C" TO RU-SPLIT-FUNCTION.                                       
035700     MOVE FT-FUNCTION TO RU-SPLIT-TEXT.                                   
035800     CALL "RUSPLIT" USING RU-SPLIT-REC.                                   
035900     MOVE RU-SPLIT-REMAINDER TO RU-SPLIT-TEXT.                            
036000     MOVE "Y" TO RU-SPLIT-MORE-SW.                                        
036100     PERFORM 320-NEXT-ROLE-TEXT THRU 320-EXIT                             
036200         UNTIL RU-SPLIT-NO-MORE.                                          
036300 300-EXIT.                                                                
036400     EXIT.                                                                
036500                                                                          
036600 320-NEXT-ROLE-TEXT.                                                      
036700     MOVE "R" TO RU-SPLIT-FUNCTION.                                       
036800     CALL "RUSPLIT" USING RU-SPLIT-REC.                                   
036900     IF RU-SPLIT-ROLE NOT = SPACES                                        
037000         PERFORM 330-NORMALIZE-EXTRACTED-ROLE THRU 330-EXIT               
037100         PERFORM 400-MATCH-ROLE THRU 400-EXIT                             
037200         IF RU-ROLE-MATCHED                                               
037300             ADD +1 TO CT-PROFILE (RU-ROLE-IDX).                          
037400     MOVE RU-SPLIT-REMAINDER TO RU-SPLIT-TEXT.                            
037500 320-EXIT.                                                                
037600     EXIT.                                                                
037700                                                                          
037800 330-NORMALIZE-EXTRACTED-ROLE.                                            
037900     MOVE RU-SPLIT-ROLE TO WS-NORM-IN.                                    
038000     PERFORM 360-NORMALIZE-TEXT THRU 360-EXIT.                            
038100 330-EXIT.                                                                
038200     EXIT.                                                                
038300                                                                          
038400*RULE R2 -- NORMALIZE: UPPERCASE, THEN COLLAPSE RUNS OF SPACES            
038500*TO ONE BY SPLITTING ON ALL-SPACES AND RESTRINGING ONE SPACE              
038600*AT A TIME.  NO INTRINSIC FUNCTIONS.                                      
038700 360-NORMALIZE-TEXT.                                                      
038800     INSPECT WS-NORM-IN CONVERTING                                        
038900         "abcdefghijklmnopqrstuvwxyz"                                     
039000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                 
039100     MOVE SPACES TO WS-NORM-OUT, WS-NORM-WORD-TABLE.                      
039200     MOVE ZERO TO WS-NORM-WORD-CNT.                                       
039300     UNSTRING WS-NORM-IN DELIMITED BY ALL SPACES                          
039400         INTO WS-NORM-WORD (1) WS-NORM-WORD (2) WS-NORM-WORD (3)          
039500         WS-NORM-WORD (4) WS-NORM-WORD (5) WS-NORM-WORD (6)               
039600         WS-NORM-WORD (7) WS-NORM-WORD (8) WS-NORM-WORD (9)               
039700         WS-NORM-WORD (10)                                                
039800         TALLYING IN WS-NORM-WORD-CNT                                     
039900     END-UNSTRING.                                                        
040000     MOVE 1 TO WS-NORM-PTR.                                               
040100     PERFORM 365-APPEND-WORD THRU 365-EXIT                                
040200         VARYING WS-NORM-SUB FROM 1 BY 1                                  
040300         UNTIL WS-NORM-SUB > WS-NORM-WORD-CNT.                            
040400 360-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700 365-APPEND-WORD.                                                         
040800     IF WS-NORM-SUB > 1                                                   
040900         STRING " " DELIMITED BY SIZE                                     
041000             INTO WS-NORM-OUT                                             
041100             WITH POINTER WS-NORM-PTR                                     
041200         END-STRING.                                                      
041300     STRING WS-NORM-WORD (WS-NORM-SUB) DELIMITED BY SPACE                 
041400         INTO WS-NORM-OUT                                                 
041500         WITH POINTER WS-NORM-PTR                                         
041600     END-STRING.                                                          
041700 365-EXIT.                                                                
041800     EXIT.                                                                
041900                                                                          
042000*RULE R2 -- DOES THE NORMALIZED EXTRACTED ROLE MATCH A USEFUL             
042100*ROLE'S NORMALIZED NAME?  A MISS IS SILENTLY IGNORED.                     
042200 400-MATCH-ROLE.                                                          
042300     MOVE "N" TO RU-MATCH-FOUND-SW.                                       
042400     SET RU-ROLE-IDX TO 1.                                                
042500     SEARCH RU-ROLE-ENTRY                                                 
042600         AT END                                                           
042700             MOVE "N" TO RU-MATCH-FOUND-SW                                
042800         WHEN CT-NORM-NAME (RU-ROLE-IDX) = WS-NORM-OUT                    
042900             MOVE "Y" TO RU-MATCH-FOUND-SW.                               
043000 400-EXIT.                                                                
043100     EXIT.                                                                
043200                                                                          
043300*RULE R3 -- AT THE END OF ONE GENOME, TURN EACH ROLE'S PROFILE            
043400*COUNT INTO A GOOD OR BAD MARK (AT MOST ONE OF EITHER) AND ADD            
043500*ONE TO THE GENOMES-PROCESSED COUNT.                                      
043600 350-GENOME-BREAK.                                                        
043700     MOVE "350-GENOME-BREAK" TO PARA-NAME.                                
043800     PERFORM 355-CLASSIFY-ROLE THRU 355-EXIT                              
043900         VARYING RU-ROLE-IDX FROM 1 BY 1                                  
044000         UNTIL RU-ROLE-IDX > RU-ROLE-TABLE-COUNT.                         
044100     ADD +1 TO RU-GENOME-COUNT.                                           
044200 350-EXIT.                                                                
044300     EXIT.                                                                
044400                                                                          
044500 355-CLASSIFY-ROLE.                                                       
044600     IF CT-PROFILE (RU-ROLE-IDX) = 1                                      
044700         ADD +1 TO CT-GOOD (RU-ROLE-IDX)                                  
044800     ELSE IF CT-PROFILE (RU-ROLE-IDX) > 1                                 
044900         ADD +1 TO CT-BAD (RU-ROLE-IDX).                                  
045000 355-EXIT.                                                                
045100     EXIT.                                                                
045200                                                                          
045300*RULE R4 + R6 -- CALL RUSCORE ONCE FOR THE MINIMUM-GOOD CUTOFF,           
045400*THEN ONCE PER ROLE FOR ITS QUALITY FRACTION AND ITS SCORE.               
045500 600-SCORE-ROLES.                                                         
045600     MOVE "600-SCORE-ROLES" TO PARA-NAME.                                 
045700     MOVE "M" TO RU-SCORE-FUNCTION.                                       
045800     MOVE RU-GENOME-COUNT TO RU-SCORE-GENOME-CNT.                         
045900     CALL "RUSCORE" USING RU-SCORE-REC, RUSCORE-RETURN-CD.                
046000     MOVE RU-SCORE-MIN-CUTOFF TO WS-MIN-CUTOFF.                           
046100     DISPLAY "MINIMUM GOOD CUTOFF=" RU-SCORE-CUTOFF-ALPHA.                
046200     PERFORM 610-SCORE-ONE-ROLE THRU 610-EXIT                             
046300         VARYING RU-ROLE-IDX FROM 1 BY 1                                  
046400         UNTIL RU-ROLE-IDX > RU-ROLE-TABLE-COUNT.                         
046500 600-EXIT.                                                                
046600     EXIT.                                                                
046700                                                                          
046800 610-SCORE-ONE-ROLE.                                                      
046900     MOVE "Q" TO RU-SCORE-FUNCTION.                                       
047000     MOVE CT-GOOD (RU-ROLE-IDX) TO RU-SCORE-GOOD.                         
047100     MOVE CT-BAD (RU-ROLE-IDX) TO RU-SCORE-BAD.                           
047200     CALL "RUSCORE" USING RU-SCORE-REC, RUSCORE-RETURN-CD.                
047300     MOVE RU-SCORE-QUALITY TO CT-QUALITY (RU-ROLE-IDX).                   
047400                                                                          
047500     MOVE "S" TO RU-SCORE-FUNCTION.                                       
047600     CALL "RUSCORE" USING RU-SCORE-REC, RUSCORE-RETURN-CD.                
047700     MOVE RU-SCORE-VALUE TO CT-SCORE (RU-ROLE-IDX).                       
047800                                                                          
047900     IF CT-GOOD (RU-ROLE-IDX) > WS-MIN-CUTOFF                             
048000         MOVE "Y" TO CT-QUALIFIES-SW (RU-ROLE-IDX)                        
048100     ELSE                                                                 
048200         MOVE "N" TO CT-QUALIFIES-SW (RU-ROLE-IDX).                       
048300                                                                          
048400     MOVE CT-GOOD (RU-ROLE-IDX) TO WS-TRACE-GOOD.                         
048500     MOVE CT-BAD (RU-ROLE-IDX) TO WS-TRACE-BAD.                           
048600     DISPLAY "ROLE " CT-ROLE-ID (RU-ROLE-IDX)                             
048700         " GOOD/BAD=" WS-TRACE-COUNTERS-ALPHA.                            
048800 610-EXIT.                                                                
048900     EXIT.                                                                
049000                                                                          
049100*RULE R5 -- EXCHANGE (BUBBLE) SORT OF THE WHOLE TABLE BY                  
049200*DESCENDING QUALITY, TIES BROKEN BY ASCENDING ROLE ID.  ONLY              
049300*QUALIFYING ROWS ARE PRINTED, BUT THE WHOLE TABLE IS SORTED               
049400*SO THE SUBSCRIPT ORDER IS THE PRINT ORDER.                               
049500 650-SORT-ROLES.                                                          
049600     MOVE "650-SORT-ROLES" TO PARA-NAME.                                  
049700     PERFORM 660-OUTER-PASS THRU 660-EXIT                                 
049800         VARYING RU-WS-I FROM 1 BY 1                                      
049900         UNTIL RU-WS-I >= RU-ROLE-TABLE-COUNT.                            
050000 650-EXIT.                                                                
050100     EXIT.                                                                
050200                                                                          
050300 660-OUTER-PASS.                                                          
050400     PERFORM 665-COMPARE-SWAP THRU 665-EXIT                               
050500         VARYING RU-WS-J FROM 1 BY 1                                      
050600         UNTIL RU-WS-J > RU-ROLE-TABLE-COUNT - RU-WS-I.                   
050700 660-EXIT.                                                                
050800     EXIT.                                                                
050900                                                                          
051000 665-COMPARE-SWAP.                                                        
051100     SET RU-ROLE-IDX TO RU-WS-J.                                          
051200     SET RU-ROLE-IDX-2 TO RU-WS-J.                                        
051300     SET RU-ROLE-IDX-2 UP BY 1.                                           
051400     IF CT-QUALITY (RU-ROLE-IDX-2) > CT-QUALITY (RU-ROLE-IDX)             
051500         OR (CT-QUALITY (RU-ROLE-IDX-2) =                                 
051600             CT-QUALITY (RU-ROLE-IDX) AND                                 
051700             CT-ROLE-ID (RU-ROLE-IDX-2) <                                 
051800             CT-ROLE-ID (RU-ROLE-IDX))                                    
051900         PERFORM 670-SWAP-ROWS THRU 670-EXIT.                             
052000 665-EXIT.                                                                
052100     EXIT.                                                                
052200                                                                          
052300 670-SWAP-ROWS.                                                           
052400     MOVE RU-ROLE-ENTRY (RU-ROLE-IDX) TO WS-SWAP-ROW.                     
052500     MOVE RU-ROLE-ENTRY (RU-ROLE-IDX-2) TO                                
052600         RU-ROLE-ENTRY (RU-ROLE-IDX).                                     
052700     MOVE WS-SWAP-ROW TO RU-ROLE-ENTRY (RU-ROLE-IDX-2).                   
052800 670-EXIT.                                                                
052900     EXIT.                                                                
053000                                                                          
053100 700-WRITE-HEADER.                                                        
053200     MOVE "700-WRITE-HEADER" TO PARA-NAME.                                
053300     WRITE FD-REPORT-REC FROM RU-REPORT-HDR-LINE                          
053400         AFTER ADVANCING 1.                                               
053500 700-EXIT.                                                                
053600     EXIT.                                                                
053700                                                                          
053800 720-WRITE-DETAIL.                                                        
053900     MOVE "720-WRITE-DETAIL" TO PARA-NAME.                                
054000     IF CT-QUALIFIES (RU-ROLE-IDX)                                        
054100         MOVE CT-ROLE-ID (RU-ROLE-IDX) TO RP-ROLE-ID-O                    
054200         MOVE CT-ROLE-NAME (RU-ROLE-IDX) TO RP-ROLE-NAME-O                
054300         MOVE CT-GOOD (RU-ROLE-IDX) TO RP-GOOD-O                          
054400         MOVE CT-BAD (RU-ROLE-IDX) TO RP-BAD-O                            
054500         WRITE FD-REPORT-REC FROM RU-REPORT-DTL-LINE                      
054600             AFTER ADVANCING 1.                                           
054700 720-EXIT.                                                                
054800     EXIT.                                                                
054900                                                                          
055000 800-OPEN-FILES.                                                          
055100     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
055200     OPEN INPUT ROLES-FILE, FEATURES-FILE.                                
055300     OPEN OUTPUT REPORT-FILE, SYSOUT.                                     
055400 800-EXIT.                                                                
055500     EXIT.                                                                
055600                                                                          
055700 850-CLOSE-FILES.                                                         
055800     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
055900     CLOSE ROLES-FILE, FEATURES-FILE, REPORT-FILE, SYSOUT.                
056000 850-EXIT.                                                                
056100     EXIT.                                                                
056200                                                                          
056300 900-READ-FEATURE.                                                        
056400     READ FEATURES-FILE INTO FD-FEATURE-REC                               
056500         AT END                                                           
056600             MOVE "N" TO MORE-DATA-SW                                     
056700             GO TO 900-EXIT                                               
056800     END-READ.                                                            
056900     MOVE FD-FEATURE-REC TO RU-FEATURE-REC.                               
057000 900-EXIT.                                                                
057100     EXIT.                                                                
057200                                                                          
057300 910-READ-ROLE.                                                           
057400     READ ROLES-FILE INTO FD-ROLE-REC                                     
057500         AT END                                                           
057600             MOVE "N" TO MORE-ROLES-SW                                    
057700             GO TO 910-EXIT                                               
057800     END-READ.                                                            
057900 910-EXIT.                                                                
058000     EXIT.                                                                
058100                                                                          
058200 999-CLEANUP.                                                             
058300     MOVE "999-CLEANUP" TO PARA-NAME.                                     
058400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
058500     DISPLAY "** RECORDS READ **".                                        
058600     DISPLAY RECORDS-READ.                                                
058700     DISPLAY "** ROLES LOADED **".                                        
058800     DISPLAY ROLES-LOADED.                                                
058900     DISPLAY "** GENOMES PROCESSED **".                                   
059000     DISPLAY RU-GENOME-COUNT.                                             
059100     DISPLAY "******** NORMAL END OF JOB RUROLE ********".                
059200 999-EXIT.                                                                
059300     EXIT.                                                                
059400                                                                          
059500 1000-ABEND-RTN.                                                          
059600     MOVE "1000-ABEND-RTN" TO PARA-NAME.                                  
059700     WRITE SYSOUT-REC FROM ABEND-REC.                                     
059800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
059900     DISPLAY "*** ABNORMAL END OF JOB- RUROLE ***" UPON CONSOLE.          
060000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
