000100******************************************************************        
000200*RUROLTB  --  USEFUL-ROLE TABLE COPYBOOK                                  
000300*                                                                         
000400*CARRIES THE ROLE-TABLE INPUT RECORD LAYOUT (RT-PREFIX) AND THE           
000500*IN-MEMORY TABLE OF USEFUL ROLES (CT-PREFIX) BUILT FROM IT AT             
000600*JOB START.  EACH TABLE ROW CARRIES BOTH THE ROLE IDENTITY AND            
000700*ITS GOOD/BAD/PROFILE ACCUMULATORS SO THE COUNTING ENGINE NEVER           
000800*HAS TO CROSS-REFERENCE A SEPARATE ARRAY BY SUBSCRIPT.                    
000900*                                                                         
001000*  010699  JS   RQ4401   ORIGINAL COPYBOOK FOR RUROLE/RUSCORE             
001100*  031402  TGD  RQ4478   ADDED CT-NORM-NAME FOR RULE R2 MATCH             
001200*  082207  AK   RQ4519   WIDENED CT-SCORE TO 4 DECIMAL PLACES             
001300******************************************************************        
001400                                                                          
001500*ROLES FILE RECORD -- ONE USEFUL ROLE PER RECORD, 76 BYTES                
001600 01  RU-ROLE-TABLE-REC.                                                   
001700     05  RT-ROLE-ID                  PIC X(16).                           
001800     05  RT-ROLE-NAME                PIC X(60).                           
001900                                                                          
002000*IN-MEMORY USEFUL-ROLE TABLE, LOADED BY RUROLE PARA 050                   
002100 01  RU-ROLE-TABLE.                                                       
002200     05  RU-ROLE-TABLE-MAX        PIC 9(3) COMP VALUE 500.                
002300     05  RU-ROLE-TABLE-COUNT      PIC 9(3) COMP VALUE 0.                  
002400     05  RU-GENOME-COUNT          PIC 9(7) COMP VALUE 0.                  
002500     05  RU-ROLE-ENTRY OCCURS 500 TIMES                                   
002600             INDEXED BY RU-ROLE-IDX, RU-ROLE-IDX-2.                       
002700         10  CT-ROLE-ID               PIC X(16).                          
002800         10  CT-ROLE-NAME             PIC X(60).                          
002900         10  CT-NORM-NAME             PIC X(60).                          
003000         10  CT-GOOD                  PIC 9(7) COMP-3.                    
003100         10  CT-BAD                   PIC 9(7) COMP-3.                    
003200         10  CT-PROFILE               PIC 9(5) COMP-3.                    
003300         10  CT-SCORE                 PIC 9V9999.                         
003400         10  CT-QUALITY               PIC 9V9999.                         
003500         10  CT-QUALIFIES-SW          PIC X(01).                          
003600             88  CT-QUALIFIES         VALUE "Y".                          
003700             88  CT-DISQUALIFIES      VALUE "N".                          
003800         10  FILLER                   PIC X(08).                          
