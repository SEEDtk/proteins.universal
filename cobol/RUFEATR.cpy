000100******************************************************************        
000200*RUFEATR  --  GENOME FEATURE RECORD COPYBOOK                              
000300*                                                                         
000400*ONE FEATURE (ONE PROTEIN) PER RECORD, 160 BYTES, SORTED BY               
000500*FT-GENOME-ID AHEAD OF THIS JOB -- RUROLE BREAKS CONTROL ON A             
000600*CHANGE OF FT-GENOME-ID TO KNOW WHEN ONE GENOME ENDS.                     
000700*                                                                         
000800*  010699  JS   RQ4401   ORIGINAL COPYBOOK FOR RUROLE                     
000900******************************************************************        
001000                                                                          
001100 01  RU-FEATURE-REC.                                                      
001200     05  FT-GENOME-ID                PIC X(16).                           
001300     05  FT-FEATURE-ID               PIC X(24).                           
001400     05  FT-FUNCTION                 PIC X(120).                          
