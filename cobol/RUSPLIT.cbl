000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  RUSPLIT.                                                    
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 01/06/99.                                                  
000700 DATE-COMPILED. 01/06/99.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000*REMARKS.                                                                 
001100*                                                                         
001200*    SMALL TEXT UTILITY CALLED BY RUROLE TO PULL ONE ROLE AT A            
001300*    TIME OUT OF A FEATURE'S FUNCTION TEXT (RULE R1 IN THE ROLE           
001400*    COUNTING SPEC).  TWO ENTRY FUNCTIONS, SELECTED BY                    
001500*    RU-SPLIT-FUNCTION, THE SAME WAY CLCLBCST PICKS BETWEEN ITS           
001600*    LAB AND EQUIPMENT CALCULATIONS --                                    
001700*                                                                         
001800*      "C" STRIP-COMMENT -- DISCARD A TRAILING ' # ...' COMMENT           
001900*      "R" NEXT-ROLE     -- PEEL THE LEFTMOST ' / '-SEPARATED             
002000*                          ROLE OFF THE REMAINING TEXT                    
002100*                                                                         
002200*CHANGE LOG                                                               
002300*  010699  JS   RQ4401   ORIGINAL PROGRAM                         RU0100  
002400*  031402  TGD  RQ4478   TRIM LEADING BLANK LEFT BY THE '/'       RU0101  
002500*                       DELIMITER ON THE SECOND AND LATER ROLES   RU0102  
002600*  021599  MM   RQ4510   Y2K -- NO DATE FIELDS HELD HERE          RU0103  
002700*                       REVIEWED AND CLEARED, NO CHANGE REQUIRED  RU0104  
002800*  082207  AK   RQ4519   GUARD AGAINST AN ALL-SPACE FUNCTION TEXT RU0105  
002900*  091513  AK   RQ4608   ADDED RU-SPLIT-TEXT-CHARS AND            RU0106  
003000*                       RU-SPLIT-REMAIN-CHARS REDEFINES SO THE    RU0107  
003100*                       SAME LEADING-BLANK TRIM COULD BE APPLIED  RU0108  
003200*                       TO THE INCOMING TEXT AND THE REMAINDER    RU0109  
003300*  062119  DP   RQ4715   REVIEWED FOR THE FREE-FORM FUNCTION TEXT RU0110  
003400*                       FORMAT CHANGE -- NO CODE CHANGE REQUIRED  RU0111  
003500*  112015  AK   RQ4688   WS-DELIM-CNT, WS-LEAD-SPACES, WS-SUB AND RU0112  
003600*                       WS-SHIFT-WORK MOVED TO 77-LEVEL ITEMS     RU0113  
003700*                       PER SHOP STANDARD FOR ONE-OFF WORK FIELDS RU0114  
003800******************************************************************        
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-390.                                                
004300 OBJECT-COMPUTER. IBM-390.                                                
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200 77  WS-DELIM-CNT             PIC 9(02) COMP VALUE 0.                     
005300 77  WS-LEAD-SPACES           PIC 9(03) COMP VALUE 0.                     
005400 77  WS-SUB                   PIC 9(03) COMP VALUE 0.                     
005500 77  WS-SHIFT-WORK            PIC X(120) VALUE SPACES.                    
005600                                                                          
005700 LINKAGE SECTION.                                                         
005800 01  RU-SPLIT-REC.                                                        
005900     05  RU-SPLIT-FUNCTION    PIC X(01).                                  
006000         88  RU-STRIP-COMMENT VALUE "C".                                  
006100         88  RU-NEXT-ROLE     VALUE "R".                                  
006200     05  RU-SPLIT-TEXT        PIC X(120).                                 
006300*    BYTE-PER-SUBSCRIPT VIEW OF THE INCOMING TEXT -- 320 WALKS IT         
006400*    TO COUNT LEADING BLANKS BEFORE THE FUNCTION IS LOOKED AT.            
006500     05  RU-SPLIT-TEXT-CHARS REDEFINES RU-SPLIT-TEXT.                     
006600         10  RU-SPLIT-TEXT-CHR   PIC X(01) OCCURS 120 TIMES.              
006700     05  RU-SPLIT-ROLE        PIC X(120).                                 
006800*    ALTERNATE TABLE VIEW OF RU-SPLIT-ROLE, ONE BYTE PER SUBSCRIPT        
006900*    USED BY 300-TRIM-LEADING-BLANKS TO COUNT LEADING BLANKS ONE          
007000*    BYTE AT A TIME -- NO INSPECT, NO INTRINSIC FUNCTION.                 
007100     05  RU-SPLIT-ROLE-CHARS REDEFINES RU-SPLIT-ROLE.                     
007200         10  RU-SPLIT-ROLE-CHR   PIC X(01) OCCURS 120 TIMES.              
007300     05  RU-SPLIT-REMAINDER   PIC X(120).                                 
007400*    SAME BYTE-PER-SUBSCRIPT VIEW OF THE REMAINDER -- 310 TRIMS           
007500*    ITS LEADING BLANK THE SAME WAY BEFORE IT GOES BACK AS TEXT.          
007600     05  RU-SPLIT-REMAIN-CHARS REDEFINES RU-SPLIT-REMAINDER.              
007700         10  RU-SPLIT-REMAIN-CHR PIC X(01) OCCURS 120 TIMES.              
007800     05  RU-SPLIT-MORE-SW     PIC X(01).                                  
007900         88  RU-SPLIT-MORE-ROLES  VALUE "Y".                              
008000         88  RU-SPLIT-NO-MORE     VALUE "N".                              
008100                                                                          
008200 PROCEDURE DIVISION USING RU-SPLIT-REC.                                   
008300 000-MAINLINE.                                                            
008400     PERFORM 320-TRIM-TEXT-BLANKS THRU 320-EXIT.                          
008500     IF RU-SPLIT-TEXT = SPACES                                            
008600         MOVE SPACES TO RU-SPLIT-ROLE, RU-SPLIT-REMAINDER                 
008700         MOVE "N" TO RU-SPLIT-MORE-SW                                     
008800         GO TO 000-EXIT.                                                  
008900     IF RU-STRIP-COMMENT                                                  
009000         PERFORM 100-STRIP-COMMENT THRU 100-EXIT                          
009100     ELSE                                                                 
009200         PERFORM 200-NEXT-ROLE THRU 200-EXIT.                             
009300 000-EXIT.                                                                
009400     GOBACK.                                                              
009500                                                                          
009600*RULE R1 STEP 1 -- DISCARD ' # ' AND EVERYTHING AFTER IT.                 
009700*UNSTRING LEAVES THE WHOLE STRING IN THE FIRST RECEIVER WHEN              
009800*THE DELIMITER IS NOT FOUND, WHICH IS EXACTLY THE "NO COMMENT"            
009900*CASE WE WANT.                                                            
010000 100-STRIP-COMMENT.                                                       
010100     MOVE SPACES TO RU-SPLIT-REMAINDER.                                   
010200     UNSTRING RU-SPLIT-TEXT DELIMITED BY " # "                            
010300         INTO RU-SPLIT-REMAINDER                                          
010400     END-UNSTRING.                                                        
010500 100-EXIT.                                                                
010600     EXIT.                                                                
010700                                                                          
010800*RULE R1 STEPS 2-3 -- PEEL THE LEFTMOST ROLE OFF ON THE ' / '             
010900*DELIMITER.  THE DELIMITER ITSELF (INCLUDING ITS TWO SPACES)              
011000*IS CONSUMED BY UNSTRING, SO ONLY A STRAY LEADING BLANK ON A              
011100*SECOND-OR-LATER ROLE NEEDS A SEPARATE TRIM.                              
011200 200-NEXT-ROLE.                                                           
011300     MOVE SPACES TO RU-SPLIT-ROLE, RU-SPLIT-REMAINDER.                    
011400     MOVE ZERO TO WS-DELIM-CNT.                                           
011500     UNSTRING RU-SPLIT-TEXT DELIMITED BY " / "                            
011600         INTO RU-SPLIT-ROLE RU-SPLIT-REMAINDER                            
011700         TALLYING IN WS-DELIM-CNT                                         
011800     END-UNSTRING.                                                        
011900     IF WS-DELIM-CNT > 1                                                  
012000         MOVE "Y" TO RU-SPLIT-MORE-SW                                     
012100     ELSE                                                                 
012200         MOVE "N" TO RU-SPLIT-MORE-SW.                                    
012300     PERFORM 300-TRIM-LEADING-BLANKS THRU 300-EXIT.                       
012400     PERFORM 310-TRIM-REMAINDER-BLANKS THRU 310-EXIT.                     
012500 200-EXIT.                                                                
012600     EXIT.                                                                
012700                                                                          
012800*SHIFT RU-SPLIT-ROLE LEFT PAST ANY LEADING BLANKS.  NO                    
012900*INSPECT, NO INTRINSIC FUNCTION -- WALK RU-SPLIT-ROLE-CHARS               
013000*ONE BYTE AT A TIME COUNTING BLANKS, THEN MOVE BY REFERENCE               
013100*MODIFICATION.                                                            
013200 300-TRIM-LEADING-BLANKS.                                                 
013300     MOVE ZERO TO WS-LEAD-SPACES.                                         
013400     MOVE 1 TO WS-SUB.                                                    
013500     PERFORM 305-COUNT-ROLE-BLANK THRU 305-EXIT                           
013600         UNTIL WS-SUB > 120                                               
013700         OR RU-SPLIT-ROLE-CHR (WS-SUB) NOT = SPACE.                       
013800     IF WS-LEAD-SPACES > 0 AND WS-LEAD-SPACES < 120                       
013900         MOVE RU-SPLIT-ROLE TO WS-SHIFT-WORK                              
014000         MOVE SPACES TO RU-SPLIT-ROLE                                     
014100         MOVE WS-SHIFT-WORK (WS-LEAD-SPACES + 1 : )                       
014200             TO RU-SPLIT-ROLE.                                            
014300 300-EXIT.                                                                
014400     EXIT.                                                                
014500                                                                          
014600 305-COUNT-ROLE-BLANK.                                                    
014700     ADD 1 TO WS-LEAD-SPACES.                                             
014800     ADD 1 TO WS-SUB.                                                     
014900 305-EXIT.                                                                
015000     EXIT.                                                                
015100                                                                          
015200*SAME TREATMENT FOR THE REMAINDER -- A LEADING BLANK LEFT ON              
015300*IT BY THE ' / ' DELIMITER WOULD OTHERWISE RIDE ALONG INTO THE            
015400*NEXT CALL'S RU-SPLIT-TEXT.                                               
015500 310-TRIM-REMAINDER-BLANKS.                                               
015600     MOVE ZERO TO WS-LEAD-SPACES.                                         
015700     MOVE 1 TO WS-SUB.                                                    
015800     PERFORM 315-COUNT-REMAIN-BLANK THRU 315-EXIT                         
015900         UNTIL WS-SUB > 120                                               
016000         OR RU-SPLIT-REMAIN-CHR (WS-SUB) NOT = SPACE.                     
016100     IF WS-LEAD-SPACES > 0 AND WS-LEAD-SPACES < 120                       
016200         MOVE RU-SPLIT-REMAINDER TO WS-SHIFT-WORK                         
016300         MOVE SPACES TO RU-SPLIT-REMAINDER                                
016400         MOVE WS-SHIFT-WORK (WS-LEAD-SPACES + 1 : )                       
016500             TO RU-SPLIT-REMAINDER.                                       
016600 310-EXIT.                                                                
016700     EXIT.                                                                
016800                                                                          
016900 315-COUNT-REMAIN-BLANK.                                                  
017000     ADD 1 TO WS-LEAD-SPACES.                                             
017100     ADD 1 TO WS-SUB.                                                     
017200 315-EXIT.                                                                
017300     EXIT.                                                                
017400                                                                          
017500*SAME TREATMENT FOR THE INCOMING TEXT, BEFORE RU-SPLIT-FUNCTION           
017600*IS EVEN LOOKED AT -- A CALLER THAT HANDS US A LEADING BLANK              
017700*SHOULD NOT THROW THE SPACES TEST OR THE FIRST UNSTRING OFF.              
017800 320-TRIM-TEXT-BLANKS.                                                    
017900     MOVE ZERO TO WS-LEAD-SPACES.                                         
018000     MOVE 1 TO WS-SUB.                                                    
018100     PERFORM 325-COUNT-TEXT-BLANK THRU 325-EXIT                           
018200         UNTIL WS-SUB > 120                                               
018300         OR RU-SPLIT-TEXT-CHR (WS-SUB) NOT = SPACE.                       
018400     IF WS-LEAD-SPACES > 0 AND WS-LEAD-SPACES < 120                       
018500         MOVE RU-SPLIT-TEXT TO WS-SHIFT-WORK                              
018600         MOVE SPACES TO RU-SPLIT-TEXT                                     
018700         MOVE WS-SHIFT-WORK (WS-LEAD-SPACES + 1 : )                       
018800             TO RU-SPLIT-TEXT.                                            
018900 320-EXIT.                                                                
019000     EXIT.                                                                
019100                                                                          
019200 325-COUNT-TEXT-BLANK.                                                    
019300     ADD 1 TO WS-LEAD-SPACES.                                             
019400     ADD 1 TO WS-SUB.                                                     
019500 325-EXIT.                                                                
019600     EXIT.                                                                
